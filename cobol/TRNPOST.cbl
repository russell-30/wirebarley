000100******************************************************************
000200* This program posts a batch of deposit, withdrawal and transfer
000300*    requests against the account master, enforcing the active-
000400*    account, sufficiency and daily-limit rules, and produces the
000500*    end-of-run control report and exception report.
000600*
000700* Used File
000800*    - Transaction Request File: TRNREQ
000900*    - Account Master File (Relative): ACCTMSTR
001000*    - Daily Summary Master File (Relative): DSMSTR
001100*    - Transaction Ledger File: TRNLDGR
001200*    - Exception Report File: EXCRPT
001300*    - Control Report File: CTLRPT
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 TRANSACTION-POST.
001900 AUTHOR.                     R. S. Kowalczyk.
002000 INSTALLATION.               MIDSTATE SAVINGS AND LOAN,
002100                             DATA PROCESSING DEPT.
002200 DATE-WRITTEN.               March 2, 1987.
002300 DATE-COMPILED.
002400 SECURITY.                   COMPANY CONFIDENTIAL - RUN IN
002500                             PRODUCTION LIBRARY MSDPBTCH ONLY.
002600******************************************************************
002700*    CHANGE LOG
002800*    DATE       BY   TICKET     DESCRIPTION
002900*    ---------- ---- ---------- --------------------------------
003000*    1987-03-02 RSK  LG-0114    ORIGINAL - NIGHTLY INVENTORY BATCH
003100*                               UPDATE, BALANCE-LINE MERGE OF THE
003200*                               INVENTORY MASTER AGAINST THE DAILY
003300*                               TRANSACTION FILE.
003400*    1989-11-14 DWH  LG-0201    SWITCHED THE MASTER RECORD LAYOUT
003500*                               TO THE SHARED ACCTREC COPYBOOK.
003600*    1996-04-02 DWH  LG-0332    OLD INVENTORY BATCH RETIRED - THIS
003700*                               PROGRAM REWRITTEN AS THE DEPOSIT
003800*                               ACCOUNT TRANSACTION POSTING RUN
003900*                               (DEPOSIT/WITHDRAW/TRANSFER),
004000*                               RANDOM ACCESS AGAINST THE ACCOUNT
004100*                               MASTER IN PLACE OF THE OLD SORTED
004200*                               BALANCE-LINE MERGE.
004300*    1996-04-02 DWH  LG-0332    ADDED THE DAILY-SUMMARY MASTER FOR
004400*                               WITHDRAWAL/TRANSFER LIMIT CHECKS.
004500*    1996-04-05 DWH  LG-0335    ADDED THE 1% TRANSFER FEE, CALLED
004600*                               OUT TO FEECALC (FORMERLY
004700*                               COMPUTEVALUE).
004800*    1998-09-08 PTM  LG-0390    Y2K - POSTING DATE AND DAILY
004900*                               SUMMARY DATE WIDENED TO CCYYMMDD.
005000*    2001-02-19 KMS  LG-0430    ADDED THE END-OF-RUN CONTROL
005100*                               REPORT (ACCEPTED/REJECTED COUNTS
005200*                               AND AMOUNTS BY TRANSACTION TYPE).
005300*    2004-05-11 KMS  LG-0464    ADDED UPSI-0 TEST-RUN SWITCH, SAME
005400*                               AS THE OTHER MSDPBTCH PROGRAMS -
005500*                               SKIPS THE MASTER/LEDGER WRITES BUT
005600*                               STILL PRODUCES BOTH REPORTS.
005700******************************************************************
005800 ENVIRONMENT                 DIVISION.
005900*-----------------------------------------------------------------
006000 CONFIGURATION               SECTION.
006100 SOURCE-COMPUTER.            IBM-4341.
006200 OBJECT-COMPUTER.            IBM-4341.
006300 SPECIAL-NAMES.
006400     UPSI-0  ON  STATUS IS TRN-TEST-RUN
006500             OFF STATUS IS TRN-LIVE-RUN.
006600*-----------------------------------------------------------------
006700 INPUT-OUTPUT                SECTION.
006800 FILE-CONTROL.
006900     SELECT  TRANSACTION-REQUEST-FILE
007000             ASSIGN TO TRNREQ
007100             ORGANIZATION IS LINE SEQUENTIAL.
007200
007300     SELECT  ACCOUNT-MASTER-FILE
007400             ASSIGN TO ACCTMSTR
007500             ORGANIZATION IS RELATIVE
007600             ACCESS MODE IS DYNAMIC
007700             RELATIVE KEY IS ACCT-REL-KEY
007800             FILE STATUS IS ACCT-FILE-STAT.
007900
008000     SELECT  DAILY-SUMMARY-FILE
008100             ASSIGN TO DSMSTR
008200             ORGANIZATION IS RELATIVE
008300             ACCESS MODE IS DYNAMIC
008400             RELATIVE KEY IS DS-REL-KEY
008500             FILE STATUS IS DS-FILE-STAT.
008600
008700     SELECT  TRANSACTION-LEDGER-FILE
008800             ASSIGN TO TRNLDGR
008900             ORGANIZATION IS LINE SEQUENTIAL.
009000
009100     SELECT  EXCEPTION-REPORT-FILE
009200             ASSIGN TO EXCRPT
009300             ORGANIZATION IS LINE SEQUENTIAL.
009400
009500     SELECT  CONTROL-REPORT-FILE
009600             ASSIGN TO CTLRPT
009700             ORGANIZATION IS LINE SEQUENTIAL.
009800
009900******************************************************************
010000 DATA                        DIVISION.
010100*-----------------------------------------------------------------
010200 FILE                        SECTION.
010300 FD  TRANSACTION-REQUEST-FILE
010400     RECORD CONTAINS 83 CHARACTERS
010500     DATA RECORD IS TRANSACTION-REQUEST-RECORD.
010600 01  TRANSACTION-REQUEST-RECORD.
010700     05  TRQ-TYPE            PIC X(08).
010800         88  TRQ-DEPOSIT               VALUE "DEPOSIT ".
010900         88  TRQ-WITHDRAW              VALUE "WITHDRAW".
011000         88  TRQ-TRANSFER              VALUE "TRANSFER".
011100     05  TRQ-ACCT-NUMBER     PIC X(10).
011200     05  TRQ-TO-ACCT-NUMBER  PIC X(10).
011300     05  TRQ-AMOUNT          PIC S9(13)V99.
011400     05  TRQ-DESCRIPTION     PIC X(40).
011500
011600 FD  ACCOUNT-MASTER-FILE.
011700     COPY "C:\COPYLIB\ACCTREC.CPY".
011800
011900 FD  DAILY-SUMMARY-FILE.
012000 01  DS-MASTER-RECORD.
012100     05  DS-ACCT-ID          PIC 9(9)   COMP-3.
012200     05  DS-DATE             PIC 9(8).
012300     05  DS-TOTAL-WITHDRAW   PIC S9(13)V99 COMP-3.
012400     05  DS-TOTAL-TRANSFER   PIC S9(13)V99 COMP-3.
012500     05  FILLER              PIC X(10).
012600
012700 FD  TRANSACTION-LEDGER-FILE
012800     RECORD CONTAINS 122 CHARACTERS
012900     DATA RECORD IS TRX-LEDGER-RECORD.
013000 01  TRX-LEDGER-RECORD.
013100     05  TRX-ID              PIC X(11).
013200     05  TRX-FROM-ACCT       PIC X(10).
013300     05  TRX-TO-ACCT         PIC X(10).
013400     05  TRX-AMOUNT          PIC S9(13)V99 COMP-3.
013500     05  TRX-FEE             PIC S9(13)V99 COMP-3.
013600     05  TRX-TYPE            PIC X(08).
013700     05  TRX-STATUS          PIC X(09).
013800     05  TRX-DESCRIPTION     PIC X(40).
013900     05  TRX-CREATED-DATE    PIC 9(8).
014000     05  FILLER              PIC X(10).
014100
014200 FD  EXCEPTION-REPORT-FILE
014300     RECORD CONTAINS 73 CHARACTERS
014400     DATA RECORD IS EXCEPTION-REPORT-RECORD.
014500 01  EXCEPTION-REPORT-RECORD.
014600     05  ER-TRQ-TYPE         PIC X(08).
014700     05  ER-FROM-ACCT        PIC X(10).
014800     05  ER-TO-ACCT          PIC X(10).
014900     05  ER-AMOUNT           PIC S9(13)V99.
015000     05  ER-REASON           PIC X(20).
015100     05  FILLER              PIC X(10).
015200
015300 FD  CONTROL-REPORT-FILE
015400     RECORD CONTAINS 80 CHARACTERS
015500     DATA RECORD IS CONTROL-REPORT-LINE.
015600 01  CONTROL-REPORT-LINE     PIC X(80).
015700
015800*-----------------------------------------------------------------
015900 WORKING-STORAGE             SECTION.
016000*-----------------------------------------------------------------
016100*    This group is for printing the title of the control report.
016200 01  RPT-TITLE.
016300     05  FILLER              PIC X(15) VALUE SPACES.
016400     05  FILLER              PIC X(30)
016500                        VALUE "DAILY TRANSACTION POSTING RUN".
016600     05  FILLER              PIC X(05) VALUE " FOR ".
016700     05  RPT-TITLE-CCYY      PIC 9(04).
016800     05  FILLER              PIC X(01) VALUE "-".
016900     05  RPT-TITLE-MM        PIC 9(02).
017000     05  FILLER              PIC X(01) VALUE "-".
017100     05  RPT-TITLE-DD        PIC 9(02).
017200
017300*    This group is for printing the header of the control report.
017400 01  RPT-HEADER.
017500     05  FILLER              PIC X(01) VALUE SPACES.
017600     05  FILLER              PIC X(09) VALUE "TRX TYPE".
017700     05  FILLER              PIC X(03) VALUE SPACES.
017800     05  FILLER              PIC X(08) VALUE "ACC CNT".
017900     05  FILLER              PIC X(03) VALUE SPACES.
018000     05  FILLER              PIC X(16) VALUE "ACCEPTED AMOUNT".
018100     05  FILLER              PIC X(03) VALUE SPACES.
018200     05  FILLER              PIC X(08) VALUE "REJ CNT".
018300
018400*    This group is for one detail line of the control report.
018500 01  RPT-DETAIL.
018600     05  FILLER              PIC X(01) VALUE SPACES.
018700     05  RPT-TYPE-O          PIC X(08).
018800     05  FILLER              PIC X(03) VALUE SPACES.
018900     05  RPT-ACCEPT-COUNT-O  PIC ZZZZZ9.
019000     05  FILLER              PIC X(03) VALUE SPACES.
019100     05  RPT-ACCEPT-AMT-O    PIC -(11)9.99.
019200     05  FILLER              PIC X(03) VALUE SPACES.
019300     05  RPT-REJECT-COUNT-O  PIC ZZZZZ9.
019400
019500*    This group is for the total-fees-collected line.
019600 01  RPT-FEE-LINE.
019700     05  FILLER              PIC X(02) VALUE SPACES.
019800     05  FILLER          PIC X(21) VALUE "TOTAL FEES COLLECTED".
019900     05  RPT-FEE-O           PIC -(11)9.99.
020000
020100*    This group is for the grand-total line.
020200 01  RPT-GRAND-LINE.
020300     05  FILLER              PIC X(02) VALUE SPACES.
020400     05  FILLER              PIC X(15) VALUE "GRAND ACCEPTED".
020500     05  RPT-GRAND-ACCEPT-O  PIC ZZZZZ9.
020600     05  FILLER              PIC X(03) VALUE SPACES.
020700     05  FILLER              PIC X(15) VALUE "GRAND REJECTED".
020800     05  RPT-GRAND-REJECT-O  PIC ZZZZZ9.
020900
021000*    This group is for one reject-reason breakdown line.
021100 01  RPT-REJECT-LINE.
021200     05  FILLER              PIC X(02) VALUE SPACES.
021300     05  RPT-REJ-REASON-O    PIC X(20).
021400     05  FILLER              PIC X(02) VALUE SPACES.
021500     05  RPT-REJ-REASON-CNT-O PIC ZZZZZ9.
021600
021700*-----------------------------------------------------------------
021800 01  SWITCHES-AND-COUNTERS.
021900     05  EOF-SW              PIC X(01) VALUE "N".
022000         88  NOMORE-REQUESTS           VALUE "Y".
022100     05  FOUND-SW            PIC X(01) VALUE "N".
022200         88  ACCT-FOUND                VALUE "Y".
022300         88  ACCT-NOT-FOUND            VALUE "N".
022400     05  FROM-FOUND-SW       PIC X(01) VALUE "N".
022500     05  TO-FOUND-SW         PIC X(01) VALUE "N".
022600     05  DS-FOUND-SW         PIC X(01) VALUE "N".
022700         88  DS-FOUND                  VALUE "Y".
022800         88  DS-NOT-FOUND              VALUE "N".
022900     05  MASTER-EOF-SW       PIC X(01) VALUE "N".
023000         88  MASTER-EOF                VALUE "Y".
023100     05  DS-MASTER-EOF-SW    PIC X(01) VALUE "N".
023200         88  DS-MASTER-EOF             VALUE "Y".
023300     05  ACCT-FILE-STAT   PIC X(02).
023400     05  DS-FILE-STAT     PIC X(02).
023500
023600 77  ACCT-REL-KEY         PIC 9(09) COMP.
023700 77  DS-REL-KEY           PIC 9(09) COMP.
023800 77  LOOKUP-KEY           PIC X(10).
023900 77  TBL-SUB              PIC 9(05) COMP.
024000 77  ACCT-TABLE-MAX       PIC 9(05) COMP VALUE ZERO.
024100 77  DS-TBL-SUB           PIC 9(05) COMP.
024200 77  DS-TABLE-MAX         PIC 9(05) COMP VALUE ZERO.
024300 77  DS-NEXT-REL-KEY      PIC 9(09) COMP VALUE 1.
024400 77  TYPE-IDX             PIC 9(01) COMP.
024500 77  REASON-IDX           PIC 9(01) COMP.
024600
024700 01  ACCT-INDEX-TABLE.
024800     05  ACCT-INDEX-ENTRY    OCCURS 1 TO 20000 TIMES
024900                             DEPENDING ON ACCT-TABLE-MAX.
025000         10  TBL-ACCT-NUMBER     PIC X(10).
025100         10  TBL-ACCT-REL-KEY    PIC 9(09) COMP.
025200
025300 01  DS-INDEX-TABLE.
025400     05  DS-INDEX-ENTRY      OCCURS 1 TO 20000 TIMES
025500                             DEPENDING ON DS-TABLE-MAX.
025600         10  TBL-DS-ACCT-ID      PIC 9(09) COMP.
025700         10  TBL-DS-DATE         PIC 9(08).
025800         10  TBL-DS-REL-KEY      PIC 9(09) COMP.
025900
026000*    Working copy of whichever account is the "from" leg of the
026100*    request being posted (the only leg, for deposit/withdraw).
026200 01  FROM-ACCT-WORK.
026300     05  FROM-REL-KEY     PIC 9(09) COMP.
026400     05  FROM-ACCT-ID     PIC 9(09) COMP-3.
026500     05  FROM-BALANCE     PIC S9(13)V99 COMP-3.
026600     05  FROM-STATUS      PIC X(01).
026700         88  FROM-ACTIVE            VALUE "A".
026800     05  FROM-WD-LIMIT    PIC S9(13)V99 COMP-3.
026900     05  FROM-TR-LIMIT    PIC S9(13)V99 COMP-3.
027000
027100*    Working copy of the destination account, transfer only.
027200 01  TO-ACCT-WORK.
027300     05  TO-REL-KEY       PIC 9(09) COMP.
027400     05  TO-BALANCE       PIC S9(13)V99 COMP-3.
027500     05  TO-STATUS        PIC X(01).
027600         88  TO-ACTIVE              VALUE "A".
027700
027800*    Daily-summary running totals for whichever account/date the
027900*    limit check in progress is looking at.
028000 77  DS-LOOKUP-ACCT-ID    PIC 9(09) COMP.
028100 77  DS-TOTAL-WD          PIC S9(13)V99 COMP-3.
028200 77  DS-TOTAL-TR          PIC S9(13)V99 COMP-3.
028300
028400 77  TRANSFER-FEE         PIC S9(13)V99 COMP-3.
028500 01  FEE-LINK-PARAMETERS.
028600     05  FL-TRANSFER-AMOUNT  PIC S9(13)V99.
028700     05  FL-TRANSFER-FEE     PIC S9(13)V99.
028800
028900*    Transaction-id work area - "TRX" plus an 8-digit zero-padded
029000*    run counter, per the LG-0332 substitution for the online
029100*    system's UUID-based id (no random-UUID facility on this
029200*    compiler).
029300 77  TRX-SEQ-NO            PIC 9(08) COMP-3 VALUE ZERO.
029400 01  TRX-ID-WORK.
029500     05  TRX-ID-PREFIX     PIC X(03) VALUE "TRX".
029600     05  TRX-ID-SEQ        PIC 9(08).
029700 01  TRX-ID-X REDEFINES TRX-ID-WORK
029800                              PIC X(11).
029900
030000 01  RUN-DATE-FIELDS.
030100     05  RUN-DATE          PIC 9(08).
030200     05  RUN-DATE-X REDEFINES RUN-DATE.
030300         10  RUN-CCYY      PIC 9(04).
030400         10  RUN-MM        PIC 9(02).
030500         10  RUN-DD        PIC 9(02).
030600
030700*    Run-level control totals accumulated as each request posts
030800*    or rejects, printed by the control report at end of run.
030900 01  ACCUM-TABLE.
031000     05  TYPE-TOTALS      OCCURS 3 TIMES.
031100         10  TYPE-NAME            PIC X(08).
031200         10  TYPE-ACCEPT-COUNT    PIC 9(06) COMP-3.
031300         10  TYPE-ACCEPT-AMOUNT   PIC S9(13)V99 COMP-3.
031400         10  TYPE-REJECT-COUNT    PIC 9(06) COMP-3.
031500
031600 01  REJECT-REASON-TABLE.
031700     05  REJECT-REASON    OCCURS 4 TIMES.
031800         10  REJECT-REASON-NAME   PIC X(20).
031900         10  REJECT-REASON-COUNT  PIC 9(06) COMP-3.
032000
032100 77  TOTAL-FEES            PIC S9(13)V99 COMP-3 VALUE ZERO.
032200 77  GRAND-ACCEPT-COUNT    PIC 9(06) COMP-3 VALUE ZERO.
032300 77  GRAND-REJECT-COUNT    PIC 9(06) COMP-3 VALUE ZERO.
032400
032500******************************************************************
032600 PROCEDURE                   DIVISION.
032700*-----------------------------------------------------------------
032800* Main procedure
032900*-----------------------------------------------------------------
033000 100-POST-TRANSACTIONS.
033100     PERFORM 200-INITIATE-TRNPOST.
033200     PERFORM 200-PROCESS-REQUEST UNTIL NOMORE-REQUESTS.
033300     PERFORM 200-TERMINATE-TRNPOST.
033400
033500     STOP RUN.
033600
033700******************************************************************
033800* Open files, load the account and daily-summary index tables,
033900* set up the control-total tables, and prime the first request.
034000*-----------------------------------------------------------------
034100 200-INITIATE-TRNPOST.
034200     PERFORM 300-OPEN-ALL-FILES.
034300     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
034400     PERFORM 300-LOAD-ACCOUNT-INDEX-TABLE.
034500     PERFORM 300-LOAD-DAILY-SUMMARY-INDEX-TABLE.
034600     PERFORM 300-READ-TRANSACTION-REQUEST.
034700
034800*-----------------------------------------------------------------
034900* Post one request according to its type.
035000*-----------------------------------------------------------------
035100 200-PROCESS-REQUEST.
035200     EVALUATE TRUE
035300         WHEN TRQ-DEPOSIT
035400             PERFORM 500-POST-DEPOSIT
035500         WHEN TRQ-WITHDRAW
035600             PERFORM 500-POST-WITHDRAWAL
035700         WHEN TRQ-TRANSFER
035800             PERFORM 500-POST-TRANSFER
035900     END-EVALUATE.
036000     PERFORM 300-READ-TRANSACTION-REQUEST.
036100
036200*-----------------------------------------------------------------
036300* Print the control report and close all files.
036400*-----------------------------------------------------------------
036500 200-TERMINATE-TRNPOST.
036600     PERFORM 800-PRINT-CONTROL-REPORT.
036700     PERFORM 300-CLOSE-ALL-FILES.
036800
036900******************************************************************
037000 300-OPEN-ALL-FILES.
037100     OPEN    INPUT   TRANSACTION-REQUEST-FILE.
037200     OPEN    I-O     ACCOUNT-MASTER-FILE.
037300     IF ACCT-FILE-STAT = "35"
037400         CLOSE   ACCOUNT-MASTER-FILE
037500         OPEN    OUTPUT  ACCOUNT-MASTER-FILE
037600         CLOSE   ACCOUNT-MASTER-FILE
037700         OPEN    I-O     ACCOUNT-MASTER-FILE
037800     END-IF.
037900     OPEN    I-O     DAILY-SUMMARY-FILE.
038000     IF DS-FILE-STAT = "35"
038100         CLOSE   DAILY-SUMMARY-FILE
038200         OPEN    OUTPUT  DAILY-SUMMARY-FILE
038300         CLOSE   DAILY-SUMMARY-FILE
038400         OPEN    I-O     DAILY-SUMMARY-FILE
038500     END-IF.
038600     OPEN    OUTPUT  TRANSACTION-LEDGER-FILE.
038700     OPEN    OUTPUT  EXCEPTION-REPORT-FILE.
038800     OPEN    OUTPUT  CONTROL-REPORT-FILE.
038900
039000*-----------------------------------------------------------------
039100 300-INITIALIZE-SWITCHES-AND-COUNTERS.
039200     INITIALIZE SWITCHES-AND-COUNTERS
039300                ACCUM-TABLE
039400                REJECT-REASON-TABLE
039500                TOTAL-FEES
039600                GRAND-ACCEPT-COUNT
039700                GRAND-REJECT-COUNT.
039800     MOVE ZERO TO ACCT-TABLE-MAX DS-TABLE-MAX.
039900     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
040000     PERFORM 300-INIT-ACCUM-TABLE.
040100     IF TRN-TEST-RUN
040200         DISPLAY "TRANSACTION-POST TEST MODE - UPSI-0 ON"
040300     END-IF.
040400
040500*-----------------------------------------------------------------
040600* Load the fixed literals for the control-total tables.
040700*-----------------------------------------------------------------
040800 300-INIT-ACCUM-TABLE.
040900     MOVE "DEPOSIT "             TO TYPE-NAME(1).
041000     MOVE "WITHDRAW"             TO TYPE-NAME(2).
041100     MOVE "TRANSFER"             TO TYPE-NAME(3).
041200     MOVE "ACCOUNT-NOT-FOUND   " TO REJECT-REASON-NAME(1).
041300     MOVE "ACCOUNT-NOT-ACTIVE  " TO REJECT-REASON-NAME(2).
041400     MOVE "INSUFFICIENT-BALANCE" TO REJECT-REASON-NAME(3).
041500     MOVE "DAILY-LIMIT-EXCEEDED" TO REJECT-REASON-NAME(4).
041600
041700*-----------------------------------------------------------------
041800* Read every record on the account master once, sequentially, to
041900* build the in-memory account-number/relative-key table.
042000*-----------------------------------------------------------------
042100 300-LOAD-ACCOUNT-INDEX-TABLE.
042200     PERFORM 400-READ-MASTER-SEQUENTIAL.
042300     PERFORM 400-ADD-INDEX-ENTRY UNTIL MASTER-EOF.
042400
042500*-----------------------------------------------------------------
042600* Read every record on today's daily-summary master once,
042700* sequentially, to build the in-memory (account,date)/relative-key
042800* table, and set the next free relative slot for new summaries.
042900*-----------------------------------------------------------------
043000 300-LOAD-DAILY-SUMMARY-INDEX-TABLE.
043100     PERFORM 400-READ-DS-SEQUENTIAL.
043200     PERFORM 400-ADD-DS-INDEX-ENTRY UNTIL DS-MASTER-EOF.
043300     COMPUTE DS-NEXT-REL-KEY = DS-TABLE-MAX + 1.
043400
043500*-----------------------------------------------------------------
043600 300-READ-TRANSACTION-REQUEST.
043700     READ TRANSACTION-REQUEST-FILE
043800         AT END      SET NOMORE-REQUESTS TO TRUE
043900     END-READ.
044000
044100*-----------------------------------------------------------------
044200* Linear search of the in-memory account table for LOOKUP-KEY.
044300*-----------------------------------------------------------------
044400 300-LOOKUP-ACCOUNT-NUMBER.
044500     SET ACCT-NOT-FOUND TO TRUE.
044600     MOVE 1 TO TBL-SUB.
044700     PERFORM 400-SEARCH-ACCT-INDEX
044800         UNTIL ACCT-FOUND OR TBL-SUB > ACCT-TABLE-MAX.
044900
045000*-----------------------------------------------------------------
045100 300-CLOSE-ALL-FILES.
045200     CLOSE   TRANSACTION-REQUEST-FILE
045300             ACCOUNT-MASTER-FILE
045400             DAILY-SUMMARY-FILE
045500             TRANSACTION-LEDGER-FILE
045600             EXCEPTION-REPORT-FILE
045700             CONTROL-REPORT-FILE.
045800
045900******************************************************************
046000 400-READ-MASTER-SEQUENTIAL.
046100     READ ACCOUNT-MASTER-FILE NEXT RECORD
046200         AT END      SET MASTER-EOF TO TRUE
046300     END-READ.
046400
046500*-----------------------------------------------------------------
046600 400-ADD-INDEX-ENTRY.
046700     ADD 1 TO ACCT-TABLE-MAX.
046800     MOVE ACCT-NUMBER   TO TBL-ACCT-NUMBER(ACCT-TABLE-MAX).
046900     MOVE ACCT-REL-KEY
047000                        TO TBL-ACCT-REL-KEY(ACCT-TABLE-MAX).
047100     PERFORM 400-READ-MASTER-SEQUENTIAL.
047200
047300*-----------------------------------------------------------------
047400 400-SEARCH-ACCT-INDEX.
047500     IF TBL-ACCT-NUMBER(TBL-SUB) = LOOKUP-KEY
047600         SET ACCT-FOUND TO TRUE
047700         MOVE TBL-ACCT-REL-KEY(TBL-SUB) TO ACCT-REL-KEY
047800     ELSE
047900         ADD 1 TO TBL-SUB
048000     END-IF.
048100
048200*-----------------------------------------------------------------
048300 400-READ-DS-SEQUENTIAL.
048400     READ DAILY-SUMMARY-FILE NEXT RECORD
048500         AT END      SET DS-MASTER-EOF TO TRUE
048600     END-READ.
048700
048800*-----------------------------------------------------------------
048900 400-ADD-DS-INDEX-ENTRY.
049000     ADD 1 TO DS-TABLE-MAX.
049100     MOVE DS-ACCT-ID    TO TBL-DS-ACCT-ID(DS-TABLE-MAX).
049200     MOVE DS-DATE       TO TBL-DS-DATE(DS-TABLE-MAX).
049300     MOVE DS-REL-KEY TO TBL-DS-REL-KEY(DS-TABLE-MAX).
049400     PERFORM 400-READ-DS-SEQUENTIAL.
049500
049600*-----------------------------------------------------------------
049700 400-ADD-DS-INDEX-ENTRY-NEW.
049800     ADD 1 TO DS-TABLE-MAX.
049900     MOVE DS-LOOKUP-ACCT-ID TO TBL-DS-ACCT-ID(DS-TABLE-MAX).
050000     MOVE RUN-DATE          TO TBL-DS-DATE(DS-TABLE-MAX).
050100     MOVE DS-REL-KEY        TO TBL-DS-REL-KEY(DS-TABLE-MAX).
050200
050300*-----------------------------------------------------------------
050400 400-SEARCH-DS-INDEX.
050500     IF TBL-DS-ACCT-ID(DS-TBL-SUB) = DS-LOOKUP-ACCT-ID
050600        AND TBL-DS-DATE(DS-TBL-SUB) = RUN-DATE
050700         SET DS-FOUND TO TRUE
050800         MOVE TBL-DS-REL-KEY(DS-TBL-SUB) TO DS-REL-KEY
050900     ELSE
051000         ADD 1 TO DS-TBL-SUB
051100     END-IF.
051200
051300******************************************************************
051400* Deposit - credit the balance, no fee, no limit check.
051500*-----------------------------------------------------------------
051600 500-POST-DEPOSIT.
051700     MOVE 1 TO TYPE-IDX.
051800     PERFORM 600-LOOKUP-FROM-ACCOUNT.
051900     IF FROM-FOUND-SW NOT = "Y"
052000         PERFORM 700-REJECT-ACCOUNT-NOT-FOUND
052100     ELSE
052200         IF NOT FROM-ACTIVE
052300             PERFORM 700-REJECT-ACCOUNT-NOT-ACTIVE
052400         ELSE
052500             ADD TRQ-AMOUNT TO FROM-BALANCE
052600             PERFORM 600-REWRITE-FROM-ACCOUNT
052700             PERFORM 600-GENERATE-TRX-ID
052800             MOVE SPACES          TO TRX-FROM-ACCT
052900             MOVE TRQ-ACCT-NUMBER TO TRX-TO-ACCT
053000             MOVE TRQ-AMOUNT      TO TRX-AMOUNT
053100             MOVE ZERO            TO TRX-FEE
053200             MOVE "DEPOSIT "      TO TRX-TYPE
053300             MOVE TRQ-DESCRIPTION TO TRX-DESCRIPTION
053400             PERFORM 600-WRITE-LEDGER-ENTRY
053500             PERFORM 700-ACCEPT-TRANSACTION
053600         END-IF
053700     END-IF.
053800
053900*-----------------------------------------------------------------
054000* Withdrawal - sufficiency check, then daily withdrawal limit.
054100*-----------------------------------------------------------------
054200 500-POST-WITHDRAWAL.
054300     MOVE 2 TO TYPE-IDX.
054400     PERFORM 600-LOOKUP-FROM-ACCOUNT.
054500     IF FROM-FOUND-SW NOT = "Y"
054600         PERFORM 700-REJECT-ACCOUNT-NOT-FOUND
054700     ELSE
054800         IF NOT FROM-ACTIVE
054900             PERFORM 700-REJECT-ACCOUNT-NOT-ACTIVE
055000         ELSE
055100             IF FROM-BALANCE < TRQ-AMOUNT
055200                 PERFORM 700-REJECT-INSUFFICIENT-BALANCE
055300             ELSE
055400                 MOVE FROM-ACCT-ID TO DS-LOOKUP-ACCT-ID
055500                 PERFORM 600-FIND-DAILY-SUMMARY
055600                 IF (DS-TOTAL-WD + TRQ-AMOUNT)
055700                                 > FROM-WD-LIMIT
055800                     PERFORM 700-REJECT-DAILY-LIMIT-EXCEEDED
055900                 ELSE
056000                     ADD TRQ-AMOUNT TO DS-TOTAL-WD
056100                     SUBTRACT TRQ-AMOUNT FROM FROM-BALANCE
056200                     PERFORM 600-REWRITE-FROM-ACCOUNT
056300                     PERFORM 600-REWRITE-DAILY-SUMMARY
056400                     PERFORM 600-GENERATE-TRX-ID
056500                     MOVE TRQ-ACCT-NUMBER TO TRX-FROM-ACCT
056600                     MOVE SPACES          TO TRX-TO-ACCT
056700                     MOVE TRQ-AMOUNT      TO TRX-AMOUNT
056800                     MOVE ZERO            TO TRX-FEE
056900                     MOVE "WITHDRAW"      TO TRX-TYPE
057000                     MOVE TRQ-DESCRIPTION TO TRX-DESCRIPTION
057100                     PERFORM 600-WRITE-LEDGER-ENTRY
057200                     PERFORM 700-ACCEPT-TRANSACTION
057300                 END-IF
057400             END-IF
057500         END-IF
057600     END-IF.
057700
057800*-----------------------------------------------------------------
057900* Transfer - both legs must be active; fee computed by FEECALC
058000* before the funds check; fee excluded from the daily-limit test.
058100*-----------------------------------------------------------------
058200 500-POST-TRANSFER.
058300     MOVE 3 TO TYPE-IDX.
058400     PERFORM 600-LOOKUP-FROM-ACCOUNT.
058500     PERFORM 600-LOOKUP-TO-ACCOUNT.
058600     IF FROM-FOUND-SW NOT = "Y" OR TO-FOUND-SW NOT = "Y"
058700         PERFORM 700-REJECT-ACCOUNT-NOT-FOUND
058800     ELSE
058900         IF (NOT FROM-ACTIVE) OR (NOT TO-ACTIVE)
059000             PERFORM 700-REJECT-ACCOUNT-NOT-ACTIVE
059100         ELSE
059200             PERFORM 700-CALL-FEECALC
059300             IF FROM-BALANCE < (TRQ-AMOUNT + TRANSFER-FEE)
059400                 PERFORM 700-REJECT-INSUFFICIENT-BALANCE
059500             ELSE
059600                 MOVE FROM-ACCT-ID TO DS-LOOKUP-ACCT-ID
059700                 PERFORM 600-FIND-DAILY-SUMMARY
059800                 IF (DS-TOTAL-TR + TRQ-AMOUNT)
059900                                 > FROM-TR-LIMIT
060000                     PERFORM 700-REJECT-DAILY-LIMIT-EXCEEDED
060100                 ELSE
060200                     ADD TRQ-AMOUNT TO DS-TOTAL-TR
060300                     COMPUTE FROM-BALANCE = FROM-BALANCE
060400                                 - TRQ-AMOUNT - TRANSFER-FEE
060500                     ADD TRQ-AMOUNT TO TO-BALANCE
060600                     PERFORM 600-REWRITE-FROM-ACCOUNT
060700                     PERFORM 600-REWRITE-TO-ACCOUNT
060800                     PERFORM 600-REWRITE-DAILY-SUMMARY
060900                     PERFORM 600-GENERATE-TRX-ID
061000                     MOVE TRQ-ACCT-NUMBER    TO TRX-FROM-ACCT
061100                     MOVE TRQ-TO-ACCT-NUMBER TO TRX-TO-ACCT
061200                     MOVE TRQ-AMOUNT         TO TRX-AMOUNT
061300                     MOVE TRANSFER-FEE    TO TRX-FEE
061400                     MOVE "TRANSFER"         TO TRX-TYPE
061500                     MOVE TRQ-DESCRIPTION    TO TRX-DESCRIPTION
061600                     PERFORM 600-WRITE-LEDGER-ENTRY
061700                     ADD TRANSFER-FEE TO TOTAL-FEES
061800                     PERFORM 700-ACCEPT-TRANSACTION
061900                 END-IF
062000             END-IF
062100         END-IF
062200     END-IF.
062300
062400******************************************************************
062500* Look up the "from" leg of the request (the only leg, for
062600* deposit/withdraw) and pull its current data into working
062700* storage for validation and posting.
062800*-----------------------------------------------------------------
062900 600-LOOKUP-FROM-ACCOUNT.
063000     MOVE TRQ-ACCT-NUMBER TO LOOKUP-KEY.
063100     PERFORM 300-LOOKUP-ACCOUNT-NUMBER.
063200     MOVE FOUND-SW TO FROM-FOUND-SW.
063300     IF ACCT-FOUND
063400         MOVE ACCT-REL-KEY TO FROM-REL-KEY
063500         PERFORM 600-READ-MASTER-RANDOM
063600         MOVE ACCT-ID             TO FROM-ACCT-ID
063700         MOVE ACCT-BALANCE        TO FROM-BALANCE
063800         MOVE ACCT-STATUS         TO FROM-STATUS
063900         MOVE ACCT-DAILY-WD-LIMIT TO FROM-WD-LIMIT
064000         MOVE ACCT-DAILY-TR-LIMIT TO FROM-TR-LIMIT
064100     END-IF.
064200
064300*-----------------------------------------------------------------
064400* Look up the destination account, transfer only.
064500*-----------------------------------------------------------------
064600 600-LOOKUP-TO-ACCOUNT.
064700     MOVE TRQ-TO-ACCT-NUMBER TO LOOKUP-KEY.
064800     PERFORM 300-LOOKUP-ACCOUNT-NUMBER.
064900     MOVE FOUND-SW TO TO-FOUND-SW.
065000     IF ACCT-FOUND
065100         MOVE ACCT-REL-KEY TO TO-REL-KEY
065200         PERFORM 600-READ-MASTER-RANDOM
065300         MOVE ACCT-BALANCE TO TO-BALANCE
065400         MOVE ACCT-STATUS  TO TO-STATUS
065500     END-IF.
065600
065700*-----------------------------------------------------------------
065800 600-READ-MASTER-RANDOM.
065900     READ ACCOUNT-MASTER-FILE
066000         INVALID KEY
066100             DISPLAY "ERROR RANDOM-READING ACCOUNT MASTER, KEY "
066200                     ACCT-REL-KEY " STATUS " ACCT-FILE-STAT
066300     END-READ.
066400
066500*-----------------------------------------------------------------
066600* Re-read the master by relative key so fields not held in
066700* working storage (id, number, limits, created date) survive the
066800* rewrite untouched, then overlay the new balance and update date.
066900*-----------------------------------------------------------------
067000 600-REWRITE-FROM-ACCOUNT.
067100     MOVE FROM-REL-KEY TO ACCT-REL-KEY.
067200     PERFORM 600-READ-MASTER-RANDOM.
067300     MOVE FROM-BALANCE TO ACCT-BALANCE.
067400     MOVE RUN-DATE     TO ACCT-UPDATED-DATE.
067500     IF TRN-LIVE-RUN
067600         REWRITE ACCT-MASTER-RECORD
067700             INVALID KEY
067800                 DISPLAY "ERROR REWRITING ACCOUNT MASTER, KEY "
067900                         ACCT-REL-KEY
068000                         " STATUS " ACCT-FILE-STAT
068100         END-REWRITE
068200     END-IF.
068300
068400*-----------------------------------------------------------------
068500 600-REWRITE-TO-ACCOUNT.
068600     MOVE TO-REL-KEY TO ACCT-REL-KEY.
068700     PERFORM 600-READ-MASTER-RANDOM.
068800     MOVE TO-BALANCE TO ACCT-BALANCE.
068900     MOVE RUN-DATE   TO ACCT-UPDATED-DATE.
069000     IF TRN-LIVE-RUN
069100         REWRITE ACCT-MASTER-RECORD
069200             INVALID KEY
069300                 DISPLAY "ERROR REWRITING ACCOUNT MASTER, KEY "
069400                         ACCT-REL-KEY
069500                         " STATUS " ACCT-FILE-STAT
069600         END-REWRITE
069700     END-IF.
069800
069900*-----------------------------------------------------------------
070000* Find today's daily-summary for DS-LOOKUP-ACCT-ID, or
070100* initialize a new one at zero when none exists yet.
070200*-----------------------------------------------------------------
070300 600-FIND-DAILY-SUMMARY.
070400     SET DS-NOT-FOUND TO TRUE.
070500     MOVE 1 TO DS-TBL-SUB.
070600     PERFORM 400-SEARCH-DS-INDEX
070700         UNTIL DS-FOUND OR DS-TBL-SUB > DS-TABLE-MAX.
070800     IF DS-FOUND
070900         PERFORM 600-READ-DS-RANDOM
071000         MOVE DS-TOTAL-WITHDRAW TO DS-TOTAL-WD
071100         MOVE DS-TOTAL-TRANSFER TO DS-TOTAL-TR
071200     ELSE
071300         PERFORM 600-INITIALIZE-DAILY-SUMMARY
071400     END-IF.
071500
071600*-----------------------------------------------------------------
071700 600-READ-DS-RANDOM.
071800     READ DAILY-SUMMARY-FILE
071900         INVALID KEY
072000             DISPLAY "ERROR RANDOM-READING DAILY SUMMARY, KEY "
072100                     DS-REL-KEY " STATUS " DS-FILE-STAT
072200     END-READ.
072300
072400*-----------------------------------------------------------------
072500 600-INITIALIZE-DAILY-SUMMARY.
072600     MOVE ZERO TO DS-TOTAL-WD.
072700     MOVE ZERO TO DS-TOTAL-TR.
072800     MOVE DS-NEXT-REL-KEY   TO DS-REL-KEY.
072900     MOVE DS-LOOKUP-ACCT-ID TO DS-ACCT-ID.
073000     MOVE RUN-DATE          TO DS-DATE.
073100     MOVE ZERO                 TO DS-TOTAL-WITHDRAW.
073200     MOVE ZERO                 TO DS-TOTAL-TRANSFER.
073300     IF TRN-LIVE-RUN
073400         WRITE DS-MASTER-RECORD
073500             INVALID KEY
073600                 DISPLAY "ERROR WRITING NEW DAILY SUMMARY, KEY "
073700                         DS-REL-KEY " STATUS " DS-FILE-STAT
073800         END-WRITE
073900     END-IF.
074000     PERFORM 400-ADD-DS-INDEX-ENTRY-NEW.
074100     ADD 1 TO DS-NEXT-REL-KEY.
074200
074300*-----------------------------------------------------------------
074400 600-REWRITE-DAILY-SUMMARY.
074500     MOVE DS-LOOKUP-ACCT-ID TO DS-ACCT-ID.
074600     MOVE RUN-DATE          TO DS-DATE.
074700     MOVE DS-TOTAL-WD       TO DS-TOTAL-WITHDRAW.
074800     MOVE DS-TOTAL-TR       TO DS-TOTAL-TRANSFER.
074900     IF TRN-LIVE-RUN
075000         REWRITE DS-MASTER-RECORD
075100             INVALID KEY
075200                 DISPLAY "ERROR REWRITING DAILY SUMMARY, KEY "
075300                         DS-REL-KEY " STATUS " DS-FILE-STAT
075400         END-REWRITE
075500     END-IF.
075600
075700*-----------------------------------------------------------------
075800 600-WRITE-LEDGER-ENTRY.
075900     MOVE RUN-DATE TO TRX-CREATED-DATE.
076000     MOVE "COMPLETED" TO TRX-STATUS.
076100     IF TRN-LIVE-RUN
076200         WRITE TRX-LEDGER-RECORD
076300     END-IF.
076400
076500*-----------------------------------------------------------------
076600 600-GENERATE-TRX-ID.
076700     ADD 1 TO TRX-SEQ-NO.
076800     MOVE TRX-SEQ-NO TO TRX-ID-SEQ.
076900     MOVE TRX-ID-X   TO TRX-ID.
077000
077100******************************************************************
077200 700-CALL-FEECALC.
077300     MOVE TRQ-AMOUNT TO FL-TRANSFER-AMOUNT.
077400     CALL "FEECALC" USING FEE-LINK-PARAMETERS.
077500     MOVE FL-TRANSFER-FEE TO TRANSFER-FEE.
077600
077700*-----------------------------------------------------------------
077800 700-ACCEPT-TRANSACTION.
077900     ADD 1 TO TYPE-ACCEPT-COUNT(TYPE-IDX).
078000     ADD TRQ-AMOUNT TO TYPE-ACCEPT-AMOUNT(TYPE-IDX).
078100     ADD 1 TO GRAND-ACCEPT-COUNT.
078200
078300*-----------------------------------------------------------------
078400 700-REJECT-ACCOUNT-NOT-FOUND.
078500     MOVE 1 TO REASON-IDX.
078600     PERFORM 700-REJECT-TRANSACTION.
078700
078800*-----------------------------------------------------------------
078900 700-REJECT-ACCOUNT-NOT-ACTIVE.
079000     MOVE 2 TO REASON-IDX.
079100     PERFORM 700-REJECT-TRANSACTION.
079200
079300*-----------------------------------------------------------------
079400 700-REJECT-INSUFFICIENT-BALANCE.
079500     MOVE 3 TO REASON-IDX.
079600     PERFORM 700-REJECT-TRANSACTION.
079700
079800*-----------------------------------------------------------------
079900 700-REJECT-DAILY-LIMIT-EXCEEDED.
080000     MOVE 4 TO REASON-IDX.
080100     PERFORM 700-REJECT-TRANSACTION.
080200
080300*-----------------------------------------------------------------
080400 700-REJECT-TRANSACTION.
080500     ADD 1 TO TYPE-REJECT-COUNT(TYPE-IDX).
080600     ADD 1 TO REJECT-REASON-COUNT(REASON-IDX).
080700     ADD 1 TO GRAND-REJECT-COUNT.
080800     PERFORM 600-WRITE-EXCEPTION-RECORD.
080900
081000*-----------------------------------------------------------------
081100 600-WRITE-EXCEPTION-RECORD.
081200     MOVE TRQ-TYPE                          TO ER-TRQ-TYPE.
081300     MOVE TRQ-ACCT-NUMBER                   TO ER-FROM-ACCT.
081400     MOVE TRQ-TO-ACCT-NUMBER                TO ER-TO-ACCT.
081500     MOVE TRQ-AMOUNT                        TO ER-AMOUNT.
081600     MOVE REJECT-REASON-NAME(REASON-IDX) TO ER-REASON.
081700     WRITE EXCEPTION-REPORT-RECORD.
081800
081900******************************************************************
082000* End-of-run control-break report - one line per transaction
082100* type, a fee total, grand totals, and the reject breakdown.
082200*-----------------------------------------------------------------
082300 800-PRINT-CONTROL-REPORT.
082400     PERFORM 800-PRINT-REPORT-TITLE.
082500     PERFORM 800-PRINT-REPORT-HEADER.
082600     PERFORM 800-PRINT-TYPE-DETAIL
082700         VARYING TYPE-IDX FROM 1 BY 1 UNTIL TYPE-IDX > 3.
082800     PERFORM 800-PRINT-FEE-LINE.
082900     PERFORM 800-PRINT-GRAND-LINE.
083000     PERFORM 800-PRINT-REJECT-DETAIL
083100       VARYING REASON-IDX FROM 1 BY 1 UNTIL REASON-IDX > 4.
083200
083300*-----------------------------------------------------------------
083400 800-PRINT-REPORT-TITLE.
083500     MOVE RUN-CCYY TO RPT-TITLE-CCYY.
083600     MOVE RUN-MM   TO RPT-TITLE-MM.
083700     MOVE RUN-DD   TO RPT-TITLE-DD.
083800     WRITE CONTROL-REPORT-LINE FROM RPT-TITLE
083900             AFTER ADVANCING 1 LINE.
084000
084100*-----------------------------------------------------------------
084200 800-PRINT-REPORT-HEADER.
084300     WRITE CONTROL-REPORT-LINE FROM RPT-HEADER
084400             AFTER ADVANCING 2 LINES.
084500
084600*-----------------------------------------------------------------
084700 800-PRINT-TYPE-DETAIL.
084800     MOVE TYPE-NAME(TYPE-IDX)          TO RPT-TYPE-O.
084900     MOVE TYPE-ACCEPT-COUNT(TYPE-IDX) TO RPT-ACCEPT-COUNT-O.
085000     MOVE TYPE-ACCEPT-AMOUNT(TYPE-IDX) TO RPT-ACCEPT-AMT-O.
085100     MOVE TYPE-REJECT-COUNT(TYPE-IDX) TO RPT-REJECT-COUNT-O.
085200     WRITE CONTROL-REPORT-LINE FROM RPT-DETAIL
085300             AFTER ADVANCING 1 LINE.
085400
085500*-----------------------------------------------------------------
085600 800-PRINT-FEE-LINE.
085700     MOVE TOTAL-FEES TO RPT-FEE-O.
085800     WRITE CONTROL-REPORT-LINE FROM RPT-FEE-LINE
085900             AFTER ADVANCING 2 LINES.
086000
086100*-----------------------------------------------------------------
086200 800-PRINT-GRAND-LINE.
086300     MOVE GRAND-ACCEPT-COUNT TO RPT-GRAND-ACCEPT-O.
086400     MOVE GRAND-REJECT-COUNT TO RPT-GRAND-REJECT-O.
086500     WRITE CONTROL-REPORT-LINE FROM RPT-GRAND-LINE
086600             AFTER ADVANCING 1 LINE.
086700
086800*-----------------------------------------------------------------
086900 800-PRINT-REJECT-DETAIL.
087000     MOVE REJECT-REASON-NAME(REASON-IDX)
087100                                 TO RPT-REJ-REASON-O.
087200     MOVE REJECT-REASON-COUNT(REASON-IDX)
087300                                 TO RPT-REJ-REASON-CNT-O.
087400     WRITE CONTROL-REPORT-LINE FROM RPT-REJECT-LINE
087500             AFTER ADVANCING 1 LINE.
