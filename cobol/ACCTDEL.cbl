000100******************************************************************
000200* This program closes deposit accounts on the account master
000300*    from a batch of account-close requests.  An account can
000400*    only be closed when its balance is exactly zero.
000500*
000600* Used File
000700*    - Account Close Request File: ACCTDEL
000800*    - Account Master File (Relative): ACCTMSTR
000900*
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 ACCOUNT-DELETE.
001400 AUTHOR.                     D. W. Henshaw.
001500 INSTALLATION.               MIDSTATE SAVINGS AND LOAN,
001600                             DATA PROCESSING DEPT.
001700 DATE-WRITTEN.               August 14, 1988.
001800 DATE-COMPILED.
001900 SECURITY.                   COMPANY CONFIDENTIAL - RUN IN
002000                             PRODUCTION LIBRARY MSDPBTCH ONLY.
002100******************************************************************
002200*    CHANGE LOG
002300*    DATE       BY   TICKET     DESCRIPTION
002400*    ---------- ---- ---------- --------------------------------
002500*    1988-08-14 DWH  LG-0130    ORIGINAL - ONLINE SCREEN-DRIVEN
002600*                               TELLER PROGRAM, ONE RECORD AT A
002700*                               TIME OFF THE BRANCH TERMINAL.
002800*    1996-04-02 DWH  LG-0330    TELLER TERMINALS RETIRED -
002900*                               REWRITTEN AS A BATCH JOB DRIVEN
003000*                               OFF THE OVERNIGHT ACCTDEL FEED.
003100*                               SCREEN SECTION REMOVED.
003200*    1996-04-02 DWH  LG-0330    ADDED THE ZERO-BALANCE CHECK - THE
003300*                               OLD TELLER SCREEN LEFT THAT TO THE
003400*                               TELLER'S JUDGEMENT, BATCH CAN'T.
003500*    1998-11-30 PTM  LG-0389    Y2K - RUN DATE CARRIED AS
003600*                               CCYYMMDD, WAS YYMMDD.
003700*    2004-05-11 KMS  LG-0462    ADDED UPSI-0 TEST-RUN SWITCH, SAME
003800*                               AS ACCOUNT-CREATE (LG-0461).
003900******************************************************************
004000 ENVIRONMENT                 DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION               SECTION.
004300 SOURCE-COMPUTER.            IBM-4341.
004400 OBJECT-COMPUTER.            IBM-4341.
004500 SPECIAL-NAMES.
004600     UPSI-0  ON  STATUS IS ACCT-TEST-RUN
004700             OFF STATUS IS ACCT-LIVE-RUN.
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT                SECTION.
005000 FILE-CONTROL.
005100     SELECT  ACCOUNT-CLOSE-REQUEST-FILE
005200             ASSIGN TO ACCTDEL
005300             ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT  ACCOUNT-MASTER-FILE
005600             ASSIGN TO ACCTMSTR
005700             ORGANIZATION IS RELATIVE
005800             ACCESS MODE IS DYNAMIC
005900             RELATIVE KEY IS ACCT-REL-KEY
006000             FILE STATUS IS ACCT-FILE-STAT.
006100
006200******************************************************************
006300 DATA                        DIVISION.
006400*-----------------------------------------------------------------
006500 FILE                        SECTION.
006600 FD  ACCOUNT-CLOSE-REQUEST-FILE
006700     RECORD CONTAINS 10 CHARACTERS
006800     DATA RECORD IS ACCOUNT-CLOSE-REQUEST.
006900 01  ACCOUNT-CLOSE-REQUEST.
007000     05  DR-ACCOUNT-NUMBER   PIC X(10).
007100
007200 FD  ACCOUNT-MASTER-FILE.
007300     COPY "C:\COPYLIB\ACCTREC.CPY".
007400
007500*-----------------------------------------------------------------
007600 WORKING-STORAGE             SECTION.
007700*-----------------------------------------------------------------
007800 01  SWITCHES-AND-COUNTERS.
007900     05  EOF-SW              PIC X(01) VALUE "N".
008000         88  NOMORE-REQUESTS           VALUE "Y".
008100     05  FOUND-SW            PIC X(01) VALUE "N".
008200         88  ACCT-FOUND                VALUE "Y".
008300         88  ACCT-NOT-FOUND            VALUE "N".
008400     05  MASTER-EOF-SW       PIC X(01) VALUE "N".
008500         88  MASTER-EOF                VALUE "Y".
008600     05  ACCT-FILE-STAT   PIC X(02).
008700     05  CLOSE-COUNT      PIC 9(05) COMP-3 VALUE ZERO.
008800     05  REJECT-COUNT     PIC 9(05) COMP-3 VALUE ZERO.
008900
009000 77  ACCT-REL-KEY         PIC 9(09) COMP.
009100 77  TBL-SUB              PIC 9(05) COMP.
009200 77  ACCT-TABLE-MAX       PIC 9(05) COMP VALUE ZERO.
009300
009400 01  ACCT-INDEX-TABLE.
009500     05  ACCT-INDEX-ENTRY    OCCURS 1 TO 20000 TIMES
009600                             DEPENDING ON ACCT-TABLE-MAX.
009700         10  TBL-ACCT-NUMBER     PIC X(10).
009800         10  TBL-ACCT-REL-KEY    PIC 9(09) COMP.
009900
010000 01  RUN-DATE-FIELDS.
010100     05  RUN-DATE         PIC 9(08).
010200     05  RUN-DATE-X REDEFINES RUN-DATE.
010300         10  RUN-CCYY     PIC 9(04).
010400         10  RUN-MM       PIC 9(02).
010500         10  RUN-DD       PIC 9(02).
010600
010700******************************************************************
010800 PROCEDURE                   DIVISION.
010900*-----------------------------------------------------------------
011000* Main procedure
011100*-----------------------------------------------------------------
011200 100-DEACTIVATE-ACCOUNTS.
011300     PERFORM 200-INITIATE-ACCOUNT-DELETE.
011400     PERFORM 200-PROCESS-ACCOUNT-DELETE UNTIL NOMORE-REQUESTS.
011500     PERFORM 200-TERMINATE-ACCOUNT-DELETE.
011600
011700     STOP RUN.
011800
011900******************************************************************
012000* Open files, load the account index table from the current
012100* master, and prime the first request record.
012200*-----------------------------------------------------------------
012300 200-INITIATE-ACCOUNT-DELETE.
012400     PERFORM 300-OPEN-ALL-FILES.
012500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
012600     PERFORM 300-LOAD-ACCOUNT-INDEX-TABLE.
012700     PERFORM 300-READ-CLOSE-REQUEST.
012800
012900*-----------------------------------------------------------------
013000* For each request: reject an unknown account, reject a nonzero
013100* balance, otherwise flip the master record's status to INACTIVE.
013200*-----------------------------------------------------------------
013300 200-PROCESS-ACCOUNT-DELETE.
013400     PERFORM 300-LOOKUP-ACCOUNT-NUMBER.
013500     IF ACCT-NOT-FOUND
013600         PERFORM 400-WRITE-DELETE-REJECT-NF
013700     ELSE
013800         PERFORM 300-READ-MASTER-RANDOM
013900         IF ACCT-BALANCE NOT = ZERO
014000             PERFORM 400-WRITE-DELETE-REJECT-BAL
014100         ELSE
014200             PERFORM 400-REWRITE-ACCOUNT-INACTIVE
014300         END-IF
014400     END-IF.
014500     PERFORM 300-READ-CLOSE-REQUEST.
014600
014700*-----------------------------------------------------------------
014800* Display run totals and close files.
014900*-----------------------------------------------------------------
015000 200-TERMINATE-ACCOUNT-DELETE.
015100     PERFORM 300-DISPLAY-RUN-TOTALS.
015200     PERFORM 300-CLOSE-ALL-FILES.
015300
015400******************************************************************
015500 300-OPEN-ALL-FILES.
015600     OPEN    INPUT   ACCOUNT-CLOSE-REQUEST-FILE.
015700     OPEN    I-O     ACCOUNT-MASTER-FILE.
015800
015900*-----------------------------------------------------------------
016000 300-INITIALIZE-SWITCHES-AND-COUNTERS.
016100     INITIALIZE SWITCHES-AND-COUNTERS.
016200     MOVE ZERO TO ACCT-TABLE-MAX.
016300     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
016400     IF ACCT-TEST-RUN
016500         DISPLAY "ACCOUNT-DELETE RUNNING IN TEST MODE - UPSI-0 ON"
016600     END-IF.
016700
016800*-----------------------------------------------------------------
016900* Read every record currently on the master once, sequentially,
017000* to build the in-memory account-number/relative-key table.
017100*-----------------------------------------------------------------
017200 300-LOAD-ACCOUNT-INDEX-TABLE.
017300     PERFORM 400-READ-MASTER-SEQUENTIAL.
017400     PERFORM 400-ADD-INDEX-ENTRY UNTIL MASTER-EOF.
017500
017600*-----------------------------------------------------------------
017700 300-READ-CLOSE-REQUEST.
017800     READ ACCOUNT-CLOSE-REQUEST-FILE
017900         AT END      SET NOMORE-REQUESTS TO TRUE
018000     END-READ.
018100
018200*-----------------------------------------------------------------
018300* Linear search of the in-memory table.
018400*-----------------------------------------------------------------
018500 300-LOOKUP-ACCOUNT-NUMBER.
018600     SET ACCT-NOT-FOUND TO TRUE.
018700     MOVE 1 TO TBL-SUB.
018800     PERFORM 400-SEARCH-INDEX-ENTRY
018900         UNTIL ACCT-FOUND OR TBL-SUB > ACCT-TABLE-MAX.
019000
019100*-----------------------------------------------------------------
019200* Random-read the master by the relative key the table lookup
019300* found, to pick up the current balance before it is tested.
019400*-----------------------------------------------------------------
019500 300-READ-MASTER-RANDOM.
019600     READ ACCOUNT-MASTER-FILE
019700         INVALID KEY
019800             DISPLAY "ERROR RANDOM-READING MASTER FOR "
019900                     DR-ACCOUNT-NUMBER
020000                     " STATUS " ACCT-FILE-STAT
020100     END-READ.
020200
020300*-----------------------------------------------------------------
020400 300-DISPLAY-RUN-TOTALS.
020500     DISPLAY "ACCOUNT-DELETE RUN COMPLETE".
020600     DISPLAY "ACCOUNTS CLOSED  : " CLOSE-COUNT.
020700     DISPLAY "ACCOUNTS REJECTED: " REJECT-COUNT.
020800
020900*-----------------------------------------------------------------
021000 300-CLOSE-ALL-FILES.
021100     CLOSE   ACCOUNT-CLOSE-REQUEST-FILE
021200             ACCOUNT-MASTER-FILE.
021300
021400******************************************************************
021500 400-READ-MASTER-SEQUENTIAL.
021600     READ ACCOUNT-MASTER-FILE NEXT RECORD
021700         AT END      SET MASTER-EOF TO TRUE
021800     END-READ.
021900
022000*-----------------------------------------------------------------
022100 400-ADD-INDEX-ENTRY.
022200     ADD 1 TO ACCT-TABLE-MAX.
022300     MOVE ACCT-NUMBER    TO TBL-ACCT-NUMBER(ACCT-TABLE-MAX).
022400     MOVE ACCT-REL-KEY
022500                         TO TBL-ACCT-REL-KEY(ACCT-TABLE-MAX).
022600     PERFORM 400-READ-MASTER-SEQUENTIAL.
022700
022800*-----------------------------------------------------------------
022900 400-SEARCH-INDEX-ENTRY.
023000     IF TBL-ACCT-NUMBER(TBL-SUB) = DR-ACCOUNT-NUMBER
023100         SET ACCT-FOUND TO TRUE
023200         MOVE TBL-ACCT-REL-KEY(TBL-SUB) TO ACCT-REL-KEY
023300     ELSE
023400         ADD 1 TO TBL-SUB
023500     END-IF.
023600
023700*-----------------------------------------------------------------
023800* Balance is exactly zero - flip the status byte to INACTIVE and
023900* rewrite.  Skipped entirely in test-run mode.
024000*-----------------------------------------------------------------
024100 400-REWRITE-ACCOUNT-INACTIVE.
024200     IF ACCT-LIVE-RUN
024300         SET ACCT-INACTIVE TO TRUE
024400         MOVE RUN-DATE TO ACCT-UPDATED-DATE
024500         REWRITE ACCT-MASTER-RECORD
024600             INVALID KEY
024700                 DISPLAY "ERROR REWRITING ACCOUNT "
024800                         DR-ACCOUNT-NUMBER
024900                         " STATUS " ACCT-FILE-STAT
025000         END-REWRITE
025100     END-IF.
025200     ADD 1 TO CLOSE-COUNT.
025300     DISPLAY "ACCOUNT CLOSED   : " DR-ACCOUNT-NUMBER.
025400
025500*-----------------------------------------------------------------
025600 400-WRITE-DELETE-REJECT-NF.
025700     ADD 1 TO REJECT-COUNT.
025800     DISPLAY "REJECT - ACCOUNT NOT FOUND: " DR-ACCOUNT-NUMBER.
025900
026000*-----------------------------------------------------------------
026100 400-WRITE-DELETE-REJECT-BAL.
026200     ADD 1 TO REJECT-COUNT.
026300     DISPLAY "REJECT - BALANCE NOT ZERO: " DR-ACCOUNT-NUMBER.
