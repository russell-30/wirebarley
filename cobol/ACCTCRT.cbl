000100******************************************************************
000200* This program opens new deposit accounts on the account master
000300*    from a batch of account-open requests.  Run ahead of the
000400*    nightly TRNPOST posting job so new accounts are on the
000500*    master before any transactions try to post against them.
000600*
000700* Used File
000800*    - Account Open Request File: ACCTADD
000900*    - Account Master File (Relative): ACCTMSTR
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 ACCOUNT-CREATE.
001500 AUTHOR.                     R. S. Kowalczyk.
001600 INSTALLATION.               MIDSTATE SAVINGS AND LOAN,
001700                             DATA PROCESSING DEPT.
001800 DATE-WRITTEN.               March 2, 1987.
001900 DATE-COMPILED.
002000 SECURITY.                   COMPANY CONFIDENTIAL - RUN IN
002100                             PRODUCTION LIBRARY MSDPBTCH ONLY.
002200******************************************************************
002300*    CHANGE LOG
002400*    DATE       BY   TICKET     DESCRIPTION
002500*    ---------- ---- ---------- --------------------------------
002600*    1987-03-02 RSK  LG-0114    ORIGINAL PROGRAM - ADAPTED FROM
002700*                               THE OLD MASTER FILE CONVERSION
002800*                               UTILITY, KEPT THE SAME OPEN/READ/
002900*                               WRITE/CLOSE SHAPE.
003000*    1989-11-14 DWH  LG-0201    ACCOUNT MASTER RECORD MOVED TO
003100*                               SHARED COPYBOOK ACCTREC.
003200*    1991-06-20 DWH  LG-0247    NEW ACCOUNTS NOW GET THE DAILY
003300*                               WITHDRAWAL/TRANSFER LIMIT
003400*                               DEFAULTS INSTEAD OF ZEROS.
003500*    1994-02-08 RSK  LG-0301    ADDED IN-RUN DUPLICATE CHECK SO
003600*                               TWO REQUESTS FOR THE SAME NEW
003700*                               ACCOUNT NUMBER IN ONE FEED DON'T
003800*                               BOTH GET WRITTEN.
003900*    1998-10-19 PTM  LG-0388    Y2K - RUN DATE NOW CARRIED AS
004000*                               CCYYMMDD, WAS YYMMDD.
004100*    2004-05-11 KMS  LG-0461    ADDED UPSI-0 TEST-RUN SWITCH SO
004200*                               OPERATIONS CAN VALIDATE A FEED
004300*                               WITHOUT UPDATING THE MASTER.
004400******************************************************************
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            IBM-4341.
004900 OBJECT-COMPUTER.            IBM-4341.
005000 SPECIAL-NAMES.
005100     UPSI-0  ON  STATUS IS ACCT-TEST-RUN
005200             OFF STATUS IS ACCT-LIVE-RUN.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT                SECTION.
005500 FILE-CONTROL.
005600     SELECT  ACCOUNT-OPEN-REQUEST-FILE
005700             ASSIGN TO ACCTADD
005800             ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT  ACCOUNT-MASTER-FILE
006100             ASSIGN TO ACCTMSTR
006200             ORGANIZATION IS RELATIVE
006300             ACCESS MODE IS DYNAMIC
006400             RELATIVE KEY IS ACCT-REL-KEY
006500             FILE STATUS IS ACCT-FILE-STAT.
006600
006700******************************************************************
006800 DATA                        DIVISION.
006900*-----------------------------------------------------------------
007000 FILE                        SECTION.
007100 FD  ACCOUNT-OPEN-REQUEST-FILE
007200     RECORD CONTAINS 10 CHARACTERS
007300     DATA RECORD IS ACCOUNT-OPEN-REQUEST.
007400 01  ACCOUNT-OPEN-REQUEST.
007500     05  CR-ACCOUNT-NUMBER   PIC X(10).
007600
007700 FD  ACCOUNT-MASTER-FILE.
007800     COPY "C:\COPYLIB\ACCTREC.CPY".
007900
008000*-----------------------------------------------------------------
008100 WORKING-STORAGE             SECTION.
008200*-----------------------------------------------------------------
008300 01  SWITCHES-AND-COUNTERS.
008400     05  EOF-SW              PIC X(01) VALUE "N".
008500         88  NOMORE-REQUESTS           VALUE "Y".
008600     05  FOUND-SW            PIC X(01) VALUE "N".
008700         88  ACCT-FOUND                VALUE "Y".
008800         88  ACCT-NOT-FOUND            VALUE "N".
008900     05  MASTER-EOF-SW       PIC X(01) VALUE "N".
009000         88  MASTER-EOF                VALUE "Y".
009100     05  ACCT-FILE-STAT   PIC X(02).
009200     05  CREATE-COUNT     PIC 9(05) COMP-3 VALUE ZERO.
009300     05  REJECT-COUNT     PIC 9(05) COMP-3 VALUE ZERO.
009400
009500 77  ACCT-REL-KEY         PIC 9(09) COMP.
009600 77  TBL-SUB              PIC 9(05) COMP.
009700 77  ACCT-TABLE-MAX       PIC 9(05) COMP VALUE ZERO.
009800
009900 01  ACCT-INDEX-TABLE.
010000     05  ACCT-INDEX-ENTRY    OCCURS 1 TO 20000 TIMES
010100                             DEPENDING ON ACCT-TABLE-MAX.
010200         10  TBL-ACCT-NUMBER     PIC X(10).
010300         10  TBL-ACCT-REL-KEY    PIC 9(09) COMP.
010400
010500*    Default daily limits for newly opened accounts, and the
010600*    default balance/status - moved to WORKING-STORAGE under
010700*    LG-0247 so a future limit change is one number, not a hunt
010800*    through the WRITE paragraph.
010900 01  ACCT-CREATE-DEFAULTS.
011000     05  DFLT-DAILY-WD-LIMIT     PIC S9(13)V99 COMP-3
011100                                 VALUE 1000000.00.
011200     05  DFLT-DAILY-TR-LIMIT     PIC S9(13)V99 COMP-3
011300                                 VALUE 3000000.00.
011400
011500 01  RUN-DATE-FIELDS.
011600     05  RUN-DATE         PIC 9(08).
011700     05  RUN-DATE-X REDEFINES RUN-DATE.
011800         10  RUN-CCYY     PIC 9(04).
011900         10  RUN-MM       PIC 9(02).
012000         10  RUN-DD       PIC 9(02).
012100
012200******************************************************************
012300 PROCEDURE                   DIVISION.
012400*-----------------------------------------------------------------
012500* Main procedure
012600*-----------------------------------------------------------------
012700 100-CREATE-ACCOUNTS.
012800     PERFORM 200-INITIATE-ACCOUNT-CREATE.
012900     PERFORM 200-PROCESS-ACCOUNT-CREATE UNTIL NOMORE-REQUESTS.
013000     PERFORM 200-TERMINATE-ACCOUNT-CREATE.
013100
013200     STOP RUN.
013300
013400******************************************************************
013500* Open files, load the account index table from the current
013600* master, and prime the first request record.
013700*-----------------------------------------------------------------
013800 200-INITIATE-ACCOUNT-CREATE.
013900     PERFORM 300-OPEN-ALL-FILES.
014000     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
014100     PERFORM 300-LOAD-ACCOUNT-INDEX-TABLE.
014200     PERFORM 300-READ-OPEN-REQUEST.
014300
014400*-----------------------------------------------------------------
014500* For each request: reject a duplicate account number, otherwise
014600* write a new master record with the standard defaults.
014700*-----------------------------------------------------------------
014800 200-PROCESS-ACCOUNT-CREATE.
014900     PERFORM 300-LOOKUP-ACCOUNT-NUMBER.
015000     IF ACCT-FOUND
015100         PERFORM 400-WRITE-CREATE-REJECT
015200     ELSE
015300         PERFORM 400-WRITE-NEW-ACCOUNT
015400     END-IF.
015500     PERFORM 300-READ-OPEN-REQUEST.
015600
015700*-----------------------------------------------------------------
015800* Display run totals and close files.
015900*-----------------------------------------------------------------
016000 200-TERMINATE-ACCOUNT-CREATE.
016100     PERFORM 300-DISPLAY-RUN-TOTALS.
016200     PERFORM 300-CLOSE-ALL-FILES.
016300
016400******************************************************************
016500 300-OPEN-ALL-FILES.
016600     OPEN    INPUT   ACCOUNT-OPEN-REQUEST-FILE.
016700     OPEN    I-O     ACCOUNT-MASTER-FILE.
016800     IF ACCT-FILE-STAT = "35"
016900*        First run for this master - nothing to open I-O yet.
017000         CLOSE   ACCOUNT-MASTER-FILE
017100         OPEN    OUTPUT  ACCOUNT-MASTER-FILE
017200         CLOSE   ACCOUNT-MASTER-FILE
017300         OPEN    I-O     ACCOUNT-MASTER-FILE
017400     END-IF.
017500
017600*-----------------------------------------------------------------
017700 300-INITIALIZE-SWITCHES-AND-COUNTERS.
017800     INITIALIZE SWITCHES-AND-COUNTERS.
017900     MOVE ZERO TO ACCT-TABLE-MAX.
018000     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
018100     IF ACCT-TEST-RUN
018200         DISPLAY "ACCOUNT-CREATE RUNNING IN TEST MODE - UPSI-0 ON"
018300     END-IF.
018400
018500*-----------------------------------------------------------------
018600* Read every record currently on the master once, sequentially,
018700* to build the in-memory account-number/relative-key table used
018800* for the duplicate check below - there is no ISAM key on this
018900* file to READ ... INVALID KEY against directly.
019000*-----------------------------------------------------------------
019100 300-LOAD-ACCOUNT-INDEX-TABLE.
019200     PERFORM 400-READ-MASTER-SEQUENTIAL.
019300     PERFORM 400-ADD-INDEX-ENTRY UNTIL MASTER-EOF.
019400
019500*-----------------------------------------------------------------
019600 300-READ-OPEN-REQUEST.
019700     READ ACCOUNT-OPEN-REQUEST-FILE
019800         AT END      SET NOMORE-REQUESTS TO TRUE
019900     END-READ.
020000
020100*-----------------------------------------------------------------
020200* Linear search of the in-memory table - account numbers are
020300* assigned to customers, not issued in ascending order, so there
020400* is no sort order here to binary-search on.
020500*-----------------------------------------------------------------
020600 300-LOOKUP-ACCOUNT-NUMBER.
020700     SET ACCT-NOT-FOUND TO TRUE.
020800     MOVE 1 TO TBL-SUB.
020900     PERFORM 400-SEARCH-INDEX-ENTRY
021000         UNTIL ACCT-FOUND OR TBL-SUB > ACCT-TABLE-MAX.
021100
021200*-----------------------------------------------------------------
021300 300-DISPLAY-RUN-TOTALS.
021400     DISPLAY "ACCOUNT-CREATE RUN COMPLETE".
021500     DISPLAY "ACCOUNTS OPENED  : " CREATE-COUNT.
021600     DISPLAY "ACCOUNTS REJECTED: " REJECT-COUNT.
021700
021800*-----------------------------------------------------------------
021900 300-CLOSE-ALL-FILES.
022000     CLOSE   ACCOUNT-OPEN-REQUEST-FILE
022100             ACCOUNT-MASTER-FILE.
022200
022300******************************************************************
022400 400-READ-MASTER-SEQUENTIAL.
022500     READ ACCOUNT-MASTER-FILE NEXT RECORD
022600         AT END      SET MASTER-EOF TO TRUE
022700     END-READ.
022800
022900*-----------------------------------------------------------------
023000 400-ADD-INDEX-ENTRY.
023100     ADD 1 TO ACCT-TABLE-MAX.
023200     MOVE ACCT-NUMBER    TO TBL-ACCT-NUMBER(ACCT-TABLE-MAX).
023300     MOVE ACCT-REL-KEY
023400                         TO TBL-ACCT-REL-KEY(ACCT-TABLE-MAX).
023500     PERFORM 400-READ-MASTER-SEQUENTIAL.
023600
023700*-----------------------------------------------------------------
023800 400-SEARCH-INDEX-ENTRY.
023900     IF TBL-ACCT-NUMBER(TBL-SUB) = CR-ACCOUNT-NUMBER
024000         SET ACCT-FOUND TO TRUE
024100         MOVE TBL-ACCT-REL-KEY(TBL-SUB) TO ACCT-REL-KEY
024200     ELSE
024300         ADD 1 TO TBL-SUB
024400     END-IF.
024500
024600*-----------------------------------------------------------------
024700* Write a new master record with balance zero and the standard
024800* daily limits, then extend the in-memory table so a second
024900* request for the same number later in this same feed is also
025000* caught as a duplicate.  Skipped entirely in test-run mode.
025100*-----------------------------------------------------------------
025200 400-WRITE-NEW-ACCOUNT.
025300     IF ACCT-LIVE-RUN
025400         ADD 1 TO ACCT-TABLE-MAX
025500         MOVE ACCT-TABLE-MAX      TO ACCT-REL-KEY
025600         INITIALIZE ACCT-MASTER-RECORD
025700         MOVE ACCT-TABLE-MAX      TO ACCT-ID
025800         MOVE CR-ACCOUNT-NUMBER      TO ACCT-NUMBER
025900         MOVE ZERO                   TO ACCT-BALANCE
026000         MOVE DFLT-DAILY-WD-LIMIT    TO ACCT-DAILY-WD-LIMIT
026100         MOVE DFLT-DAILY-TR-LIMIT    TO ACCT-DAILY-TR-LIMIT
026200         SET ACCT-ACTIVE             TO TRUE
026300         MOVE RUN-DATE            TO ACCT-CREATED-DATE
026400         MOVE RUN-DATE            TO ACCT-UPDATED-DATE
026500         WRITE ACCT-MASTER-RECORD
026600             INVALID KEY
026700                 DISPLAY "ERROR WRITING NEW ACCOUNT "
026800                         CR-ACCOUNT-NUMBER
026900                         " STATUS " ACCT-FILE-STAT
027000         END-WRITE
027100         MOVE CR-ACCOUNT-NUMBER
027200                     TO TBL-ACCT-NUMBER(ACCT-TABLE-MAX)
027300         MOVE ACCT-REL-KEY
027400                     TO TBL-ACCT-REL-KEY(ACCT-TABLE-MAX)
027500     END-IF.
027600     ADD 1 TO CREATE-COUNT.
027700     DISPLAY "ACCOUNT OPENED   : " CR-ACCOUNT-NUMBER.
027800
027900*-----------------------------------------------------------------
028000 400-WRITE-CREATE-REJECT.
028100     ADD 1 TO REJECT-COUNT.
028200     DISPLAY "REJECT - DUPLICATE ACCOUNT: " CR-ACCOUNT-NUMBER.
