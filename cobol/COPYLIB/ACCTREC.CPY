000100******************************************************************
000200* ACCTREC.CPY
000300*    ACCOUNT MASTER RECORD LAYOUT - shared by ACCTCRT, ACCTDEL
000400*    and TRNPOST.  One record per deposit account.  Key is
000500*    ACCT-NUMBER (10-digit account number, business key);
000600*    ACCT-ID is the internal surrogate id assigned at open and
000700*    is what DAILY-SUMMARY-MASTER keys against.
000800*
000900*    Pulled out of BATCH-UPDATE and given its own member so the
001000*    three programs that touch the account master can't drift
001100*    out of step with each other - see change log below.
001200******************************************************************
001300*    CHANGE LOG
001400*    DATE       BY   TICKET     DESCRIPTION
001500*    ---------- ---- ---------- --------------------------------
001600*    1987-03-02 RSK  LG-0114    ORIGINAL LAYOUT, INLINE IN
001700*                               BATCH-UPDATE ONLY.
001800*    1989-11-14 DWH  LG-0201    SPLIT OUT TO SHARED COPYBOOK WHEN
001900*                               ONLINE-UPDATE STARTED TOUCHING
002000*                               THE SAME MASTER.
002100*    1991-06-20 DWH  LG-0247    ADDED DAILY WD/TR LIMIT FIELDS.
002200*    1998-09-08 PTM  LG-0390    Y2K - CREATED/UPDATED DATE
002300*                               WIDENED TO CCYYMMDD (WAS YYMMDD).
002400*    2003-01-27 KMS  LG-0455    ADDED NUMERIC REDEFINES OF
002500*                               ACCT-NUMBER FOR SORT/REPORT USE.
002600******************************************************************
002700 01  ACCT-MASTER-RECORD.
002800*    ------------------------------------------------------------
002900*    KEY DATA
003000*    ------------------------------------------------------------
003100     05  ACCT-ID                     PIC 9(9)   COMP-3.
003200     05  ACCT-NUMBER                 PIC X(10).
003300     05  ACCT-NUMBER-NUMERIC REDEFINES ACCT-NUMBER
003400                                     PIC 9(10).
003500*    ------------------------------------------------------------
003600*    BALANCE AND LIMIT DATA
003700*    ------------------------------------------------------------
003800     05  ACCT-BALANCE                PIC S9(13)V99 COMP-3.
003900     05  ACCT-DAILY-WD-LIMIT         PIC S9(13)V99 COMP-3.
004000     05  ACCT-DAILY-TR-LIMIT         PIC S9(13)V99 COMP-3.
004100*    ------------------------------------------------------------
004200*    STATUS AND HOUSEKEEPING DATA
004300*    ------------------------------------------------------------
004400     05  ACCT-STATUS                 PIC X(1).
004500         88  ACCT-ACTIVE                     VALUE "A".
004600         88  ACCT-INACTIVE                   VALUE "I".
004700     05  ACCT-CREATED-DATE           PIC 9(8).
004800     05  ACCT-CREATED-DATE-X REDEFINES ACCT-CREATED-DATE.
004900         10  ACCT-CREATED-CCYY       PIC 9(4).
005000         10  ACCT-CREATED-MM         PIC 9(2).
005100         10  ACCT-CREATED-DD         PIC 9(2).
005200     05  ACCT-UPDATED-DATE           PIC 9(8).
005300     05  ACCT-UPDATED-DATE-X REDEFINES ACCT-UPDATED-DATE.
005400         10  ACCT-UPDATED-CCYY       PIC 9(4).
005500         10  ACCT-UPDATED-MM         PIC 9(2).
005600         10  ACCT-UPDATED-DD         PIC 9(2).
005700*    ------------------------------------------------------------
005800*    RESERVED FOR FUTURE EXPANSION
005900*    ------------------------------------------------------------
006000     05  FILLER                      PIC X(20).
