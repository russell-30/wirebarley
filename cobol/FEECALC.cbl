000100******************************************************************
000200* This program is the sub program that computes the 1% service
000300*    fee withheld on a completed account-to-account transfer.
000400*    Called once per TRANSFER request from BATCH-UPDATE (TRNPOST).
000500*
000600******************************************************************
000700 IDENTIFICATION              DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.                 FEECALC.
001000 AUTHOR.                     R. S. Kowalczyk.
001100 INSTALLATION.               MIDSTATE SAVINGS AND LOAN,
001200                             DATA PROCESSING DEPT.
001300 DATE-WRITTEN.               March 2, 1987.
001400 DATE-COMPILED.
001500 SECURITY.                   COMPANY CONFIDENTIAL - RUN IN
001600                             PRODUCTION LIBRARY MSDPBTCH ONLY.
001700******************************************************************
001800*    CHANGE LOG
001900*    DATE       BY   TICKET     DESCRIPTION
002000*    ---------- ---- ---------- --------------------------------
002100*    1987-03-02 RSK  LG-0114    ORIGINAL - COMPUTED EXTENDED VALUE
002200*                               (QTY TIMES UNIT PRICE) FOR THE
002300*                               INVENTORY BATCH UPDATE.
002400*    1996-04-02 DWH  LG-0331    REPURPOSED AS THE TRANSFER-FEE
002500*                               ROUTINE CALLED FROM BATCH-UPDATE
002600*                               WHEN THE INVENTORY BATCH WAS
002700*                               RETIRED.  FEE IS 1% OF THE
002800*                               TRANSFER AMOUNT, ROUNDED.
002900*    1998-09-08 PTM  LG-0390    Y2K - TRACE LINE DATE WIDENED TO
003000*                               CCYYMMDD, WAS YYMMDD.
003100*    2004-05-11 KMS  LG-0463    ADDED UPSI-0 TEST-RUN TRACE
003200*                               DISPLAY, SAME SWITCH AS THE OTHER
003300*                               MSDPBTCH PROGRAMS.
003400******************************************************************
003500 ENVIRONMENT                 DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.
003800 SOURCE-COMPUTER.            IBM-4341.
003900 OBJECT-COMPUTER.            IBM-4341.
004000 SPECIAL-NAMES.
004100     UPSI-0  ON  STATUS IS FEE-TEST-RUN
004200             OFF STATUS IS FEE-LIVE-RUN.
004300******************************************************************
004400 DATA                        DIVISION.
004500*-----------------------------------------------------------------
004600 WORKING-STORAGE             SECTION.
004700*-----------------------------------------------------------------
004800 01  FEE-CONSTANTS.
004900     05  FEE-RATE         PIC 9V999 VALUE 0.010.
005000
005100 77  CALC-COUNT           PIC 9(07) COMP-3 VALUE ZERO.
005200
005300 01  TRACE-DATE           PIC 9(08).
005400 01  TRACE-DATE-X REDEFINES TRACE-DATE.
005500     05  TRACE-CCYY       PIC 9(04).
005600     05  TRACE-MM         PIC 9(02).
005700     05  TRACE-DD         PIC 9(02).
005800
005900*-----------------------------------------------------------------
006000 LINKAGE                     SECTION.
006100*-----------------------------------------------------------------
006200 01  LINK-PARAMETERS.
006300     05  LS-TRANSFER-AMOUNT  PIC S9(13)V99.
006400     05  LS-TRANSFER-FEE     PIC S9(13)V99.
006500
006600 01  LS-TRANSFER-AMOUNT-DC REDEFINES LS-TRANSFER-AMOUNT.
006700     05  LS-AMOUNT-DOLLARS   PIC S9(13).
006800     05  LS-AMOUNT-CENTS     PIC 9(02).
006900
007000 01  LS-TRANSFER-FEE-DC REDEFINES LS-TRANSFER-FEE.
007100     05  LS-FEE-DOLLARS      PIC S9(13).
007200     05  LS-FEE-CENTS        PIC 9(02).
007300
007400******************************************************************
007500 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
007600*-----------------------------------------------------------------
007700* Main procedure - fee is 1% of the transfer amount, rounded
007800* half-up to the nearest cent, per the posting rules TRNPOST
007900* enforces before it applies the fee to the daily limit check.
008000*-----------------------------------------------------------------
008100 100-COMPUTE-TRANSFER-FEE.
008200     COMPUTE LS-TRANSFER-FEE ROUNDED =
008300             LS-TRANSFER-AMOUNT * FEE-RATE.
008400     ADD 1 TO CALC-COUNT.
008500     IF FEE-TEST-RUN
008600         PERFORM 200-DISPLAY-TRACE-LINE
008700     END-IF.
008800
008900     EXIT    PROGRAM.
009000
009100*-----------------------------------------------------------------
009200* Debug aid for test runs only - shows the amount/fee pair FEECALC
009300* was handed, so a program running in parallel test can be checked
009400* against the online figures without a debugger.
009500*-----------------------------------------------------------------
009600 200-DISPLAY-TRACE-LINE.
009700     ACCEPT TRACE-DATE FROM DATE YYYYMMDD.
009800     DISPLAY "FEECALC CALL " CALC-COUNT
009900             " AMOUNT " LS-AMOUNT-DOLLARS "." LS-AMOUNT-CENTS
010000             " FEE "    LS-FEE-DOLLARS    "." LS-FEE-CENTS
010100             " ON "     TRACE-CCYY "-" TRACE-MM "-"
010200                        TRACE-DD.
